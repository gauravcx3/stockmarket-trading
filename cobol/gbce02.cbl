000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. GBCE02.
000030 AUTHOR.       T L MERCER.
000040 INSTALLATION. GLOBAL BEVERAGE CORPORATION EXCHANGE.
000050 DATE-WRITTEN. SEPTEMBER 1999.
000060 DATE-COMPILED.
000065 SECURITY.     UNCLASSIFIED.
000070*
000080*-------------------------------------------------------------*
000090*                                                             *
000100*               @BANNER_START@                                *
000110*      gbce02.cbl                                             *
000120*      (C) Copyright Global Beverage Corporation Exchange.    *
000130*                                                             *
000140* Element of the GBCE End-of-Day Market Analytics suite       *
000150*               @BANNER_END@                                  *
000160*                                                             *
000170*-------------------------------------------------------------*
000180*
000190***************************************************************
000200*
000210*    DESCRIPTION
000220*
000230* This program is the trade intake front end for the analytics
000240* suite. It reads raw trade transactions captured from the floor
000250* on TRADE-IN, checks that each carries a positive price and a
000260* positive quantity, and appends every trade that passes onto
000270* the end of the running TRADE-FILE store that GBCE01 folds into
000280* its VWSP accumulators. Trades which fail either guard are
000290* written to REJECT-OUT with a reason code instead, so the floor
000300* can correct and resubmit them without reprocessing the whole
000310* intake file.
000320*
000330***************************************************************
000340*     AMENDMENT HISTORY
000350*
000360*      DATE       AUTHOR  TICKET     DESCRIPTION
000370*      09/30/1999 RGH     GBCE-0011  Original program.
000380*      02/02/2000 RGH     GBCE-0038  Y2K: reject-message date now
000390*                                    built from a 4-digit ACCEPT
000400*                                    FROM DATE YYYYMMDD.
000410*      04/17/2003 CMD     GBCE-0132  Added GBCW-ERR-REASON-CODE
000420*                                    to the reject message and
000430*                                    the end-of-run trade counts.
000435*      09/29/2003 JWP     GBCE-0145  Reject-date now moved via
000436*                                    GBCW-ERR-DATE-NUM instead of
000437*                                    an alpha-to-alpha MOVE.
000440*
000450***************************************************************
000460*     FILES
000470*
000480*     TRADE-IN   - input, one pass, raw incoming trade rows
000490*     TRADE-FILE - extended, accepted trades appended to the end
000500*     REJECT-OUT - output, one row per trade failing validation
000510*
000520***************************************************************
000530*     COPYBOOKS
000540*
000550*     GBCWTRD  - TRADE-IN/TRADE-FILE record layout.
000560*     GBCWLITS - Common working storage and tuning constants.
000570*     GBCWERRH - REJECT-OUT message layout.
000580*
000590***************************************************************
000600*
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SOURCE-COMPUTER. IBM-370.
000640 OBJECT-COMPUTER. IBM-370.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM.
000670*
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700     SELECT TRADE-IN-FILE ASSIGN TO TRADEIN
000710         ORGANIZATION IS LINE SEQUENTIAL
000720         ACCESS IS SEQUENTIAL
000730         FILE STATUS IS WS-TRADEIN-STATUS.
000740*
000750     SELECT TRADE-FILE ASSIGN TO TRADEFL
000760         ORGANIZATION IS LINE SEQUENTIAL
000770         ACCESS IS SEQUENTIAL
000780         FILE STATUS IS WS-TRADEFL-STATUS.
000790*
000800     SELECT REJECT-FILE ASSIGN TO REJOUT
000810         ORGANIZATION IS LINE SEQUENTIAL
000820         ACCESS IS SEQUENTIAL
000830         FILE STATUS IS WS-REJOUT-STATUS.
000840*
000850 DATA DIVISION.
000860 FILE SECTION.
000870*
000880 FD  TRADE-IN-FILE.
000890 01  TRADE-IN-RECORD.
000900     COPY GBCWTRD.
000910*
000920 FD  TRADE-FILE.
000930 01  TRADE-RECORD.
000940     COPY GBCWTRD.
000950*
000960 FD  REJECT-FILE.
000970 01  REJECT-LINE                     PIC X(81).
000980*
000990 WORKING-STORAGE SECTION.
001000*
001010*    STORE EYE-CATCHER DETAILS TO AID DUMP READING
001020*
001030 01  WS-DEBUG-DETAILS.
001040     05  FILLER                      PIC X(32)
001050           VALUE 'GBCE02-------WORKING STORAGE  '.
001060     05  WS-DEBUG-JOBNAME            PIC X(08) VALUE SPACES.
001070*
001080 01  FILLER.
001090     05  FILLER                      PIC X(36) VALUE
001100        '********  GBCWLITS COPYBOOK  *******'.
001110     COPY GBCWLITS.
001120*
001130*    FILE STATUS FIELDS
001140*
001150 01  WS-FILE-STATUSES.
001160     05  WS-TRADEIN-STATUS           PIC X(02) VALUE SPACES.
001170     05  WS-TRADEFL-STATUS           PIC X(02) VALUE SPACES.
001180     05  WS-REJOUT-STATUS            PIC X(02) VALUE SPACES.
001190*
001200*    RUN-TOTALS, DISPLAYED AT CLOSE FOR THE OPERATOR LOG
001210*
001220 01  WS-RUN-COUNTS.
001230     05  WS-TRADES-READ              PIC 9(07) COMP VALUE 0.
001240     05  WS-TRADES-ACCEPTED          PIC 9(07) COMP VALUE 0.
001250     05  WS-TRADES-REJECTED          PIC 9(07) COMP VALUE 0.
001260*
001270*    RESULT OF THE PRICE/QUANTITY GUARD ON THE CURRENT RECORD
001280*
001290 01  WS-TRADE-VALID-SW               PIC X VALUE 'Y'.
001300     88  WS-TRADE-VALID              VALUE 'Y'.
001310     88  WS-TRADE-INVALID            VALUE 'N'.
001320*
001330*    "NOW", USED TO DATE/TIME-STAMP EACH REJECT-OUT MESSAGE. THE
001340*    HH-MI-SS GROUP BELOW IS MOVED STRAIGHT TO GBCW-ERR-TIME SO
001350*    THE TWO HUNDREDTHS-OF-A-SECOND DIGITS ARE DROPPED.
001360*
001370 01  WS-CURRENT-DATE-TIME.
001380     05  WS-CURR-DATE                PIC 9(08).
001390     05  WS-CURR-TIME.
001400         10  WS-CURR-HHMMSS.
001410             15  WS-CURR-HH          PIC 9(02).
001420             15  WS-CURR-MI          PIC 9(02).
001430             15  WS-CURR-SS          PIC 9(02).
001440         10  WS-CURR-HS              PIC 9(02).
001450 01  WS-CURR-TIME-NUM REDEFINES WS-CURR-TIME PIC 9(08).
001460*
001470*    THE REJECT MESSAGE IS BUILT HERE, THEN MOVED TO REJECT-LINE
001480*    FOR THE WRITE, THE SAME PATTERN GBCE01 USES FOR REPORT-OUT.
001490*
001500 01  FILLER.
001510     05  FILLER                      PIC X(36) VALUE
001520        '********  GBCWERRH COPYBOOK  *******'.
001530     COPY GBCWERRH.
001540*
001550 PROCEDURE DIVISION.
001560*
001570 GBCE02-MAIN SECTION.
001580*
001590 GBCE02-010.
001600*
001610     MOVE 'GBCE02' TO WS-DEBUG-JOBNAME.
001620*
001630     PERFORM AA-OPEN-FILES.
001640*
001650     PERFORM AB-READ-TRADE-IN
001660         UNTIL TRADE-IN-AT-EOF.
001670*
001680     PERFORM AC-CLOSE-FILES.
001690*
001700 GBCE02-020.
001710*
001720     STOP RUN.
001730*
001740 END-GBCE02-MAIN.
001750     EXIT.
001760     EJECT.
001770*
001780*----------------------------------------------------------------*
001790* Open the intake, running-store and reject files, and take the  *
001800* "now" snapshot used to date/time-stamp every reject message    *
001810* written during this run.                                       *
001820*----------------------------------------------------------------*
001830 AA-OPEN-FILES SECTION.
001840*
001850 AA-010.
001860     OPEN INPUT TRADE-IN-FILE.
001870     IF  WS-TRADEIN-STATUS NOT = '00'
001880         DISPLAY 'GBCE02 - TRADE-IN OPEN FAILED '
001890                 WS-TRADEIN-STATUS
001900         PERFORM Z-ABEND
001910     END-IF.
001920*
001930     OPEN EXTEND TRADE-FILE.
001940     IF  WS-TRADEFL-STATUS NOT = '00'
001950         DISPLAY 'GBCE02 - TRADE-FILE OPEN FAILED '
001960                 WS-TRADEFL-STATUS
001970         PERFORM Z-ABEND
001980     END-IF.
001990*
002000     OPEN OUTPUT REJECT-FILE.
002010     IF  WS-REJOUT-STATUS NOT = '00'
002020         DISPLAY 'GBCE02 - REJECT-OUT OPEN FAILED '
002030                 WS-REJOUT-STATUS
002040         PERFORM Z-ABEND
002050     END-IF.
002060*
002070     ACCEPT WS-CURR-DATE     FROM DATE YYYYMMDD.
002080     ACCEPT WS-CURR-TIME-NUM FROM TIME.
002090*
002100 END-AA-OPEN-FILES.
002110     EXIT.
002120     EJECT.
002130*
002140 AB-READ-TRADE-IN SECTION.
002150*
002160 AB-010.
002170     READ TRADE-IN-FILE
002180         AT END
002190             SET TRADE-IN-AT-EOF TO TRUE
002200         NOT AT END
002210             ADD 1 TO WS-TRADES-READ
002220             PERFORM A-VALIDATE-TRADE
002230     END-READ.
002240*
002250 END-AB-READ-TRADE-IN.
002260     EXIT.
002270     EJECT.
002280*
002290*----------------------------------------------------------------*
002300* A trade is accepted only when the price and the quantity are   *
002310* both greater than zero; the first guard to fail sets the       *
002320* reason code carried on the reject message.                     *
002330*----------------------------------------------------------------*
002340 A-VALIDATE-TRADE SECTION.
002350*
002360 A-010.
002370     SET WS-TRADE-VALID TO TRUE.
002380*
002390     IF  TRD-PRICE OF TRADE-IN-RECORD NOT > 0
002400         SET WS-TRADE-INVALID TO TRUE
002410         SET GBCW-ERR-BAD-PRICE TO TRUE
002420     ELSE
002430         IF  TRD-QUANTITY OF TRADE-IN-RECORD NOT > 0
002440             SET WS-TRADE-INVALID TO TRUE
002450             SET GBCW-ERR-BAD-QTY TO TRUE
002460         END-IF
002470     END-IF.
002480*
002490     IF  WS-TRADE-VALID
002500         PERFORM B-WRITE-ACCEPTED-TRADE
002510     ELSE
002520         PERFORM C-WRITE-REJECTED-TRADE
002530     END-IF.
002540*
002550 END-A-VALIDATE-TRADE.
002560     EXIT.
002570     EJECT.
002580*
002590*----------------------------------------------------------------*
002600* Append the trade, unchanged, to the end of the running store.  *
002610*----------------------------------------------------------------*
002620 B-WRITE-ACCEPTED-TRADE SECTION.
002630*
002640 B-010.
002650     MOVE TRADE-IN-RECORD TO TRADE-RECORD.
002660     WRITE TRADE-RECORD.
002670     IF  WS-TRADEFL-STATUS NOT = '00'
002680         DISPLAY 'GBCE02 - TRADE-FILE WRITE FAILED '
002690                 WS-TRADEFL-STATUS
002700         PERFORM Z-ABEND
002710     END-IF.
002720*
002730     ADD 1 TO WS-TRADES-ACCEPTED.
002740*
002750 END-B-WRITE-ACCEPTED-TRADE.
002760     EXIT.
002770     EJECT.
002780*
002790*----------------------------------------------------------------*
002800* Write a reject message carrying the reason code set by         *
002810* A-VALIDATE-TRADE, stamped with the date and time this run      *
002820* started (GBCE-0038).                                           *
002830*----------------------------------------------------------------*
002840 C-WRITE-REJECTED-TRADE SECTION.
002850*
002860 C-010.
002870     MOVE WS-CURR-DATE                 TO GBCW-ERR-DATE-NUM.
002880     MOVE WS-CURR-HHMMSS                TO GBCW-ERR-TIME.
002890     MOVE TRD-SYMBOL OF TRADE-IN-RECORD TO GBCW-ERR-SYMBOL.
002900*
002910     IF  GBCW-ERR-BAD-PRICE
002920         MOVE 'TRADE PRICE MUST BE GREATER THAN ZERO' TO
002930              GBCW-ERR-DETAIL
002940     ELSE
002950         MOVE 'TRADE QUANTITY MUST BE GREATER THAN ZERO' TO
002960              GBCW-ERR-DETAIL
002970     END-IF.
002980*
002990     MOVE GBCW-ERR-MESSAGE TO REJECT-LINE.
003000     WRITE REJECT-LINE.
003010     IF  WS-REJOUT-STATUS NOT = '00'
003020         DISPLAY 'GBCE02 - REJECT-OUT WRITE FAILED '
003030                 WS-REJOUT-STATUS
003040         PERFORM Z-ABEND
003050     END-IF.
003060*
003070     ADD 1 TO WS-TRADES-REJECTED.
003080*
003090 END-C-WRITE-REJECTED-TRADE.
003100     EXIT.
003110     EJECT.
003120*
003130*----------------------------------------------------------------*
003140* Close the files and log the run totals for the operator.       *
003150*----------------------------------------------------------------*
003160 AC-CLOSE-FILES SECTION.
003170*
003180 AC-010.
003190     CLOSE TRADE-IN-FILE
003200           TRADE-FILE
003210           REJECT-FILE.
003220*
003230     DISPLAY 'GBCE02 - TRADES READ     ' WS-TRADES-READ.
003240     DISPLAY 'GBCE02 - TRADES ACCEPTED ' WS-TRADES-ACCEPTED.
003250     DISPLAY 'GBCE02 - TRADES REJECTED ' WS-TRADES-REJECTED.
003260*
003270 END-AC-CLOSE-FILES.
003280     EXIT.
003290     EJECT.
003300*
003310*----------------------------------------------------------------*
003320* Abnormal termination - a required file will not open or write. *
003330*----------------------------------------------------------------*
003340 Z-ABEND SECTION.
003350*
003360 Z-010.
003370     DISPLAY 'GBCE02 - ABNORMAL TERMINATION'.
003380     MOVE 16 TO RETURN-CODE.
003390     STOP RUN.
003400*
003410 END-Z-ABEND.
003420     EXIT.
