000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. GBCE01.
000030 AUTHOR.       R G HARTLEY.
000040 INSTALLATION. GLOBAL BEVERAGE CORPORATION EXCHANGE.
000050 DATE-WRITTEN. AUGUST 1999.
000060 DATE-COMPILED.
000065 SECURITY.     UNCLASSIFIED.
000070*
000080*-------------------------------------------------------------*
000090*                                                             *
000100*               @BANNER_START@                                *
000110*      gbce01.cbl                                             *
000120*      (C) Copyright Global Beverage Corporation Exchange.    *
000130*                                                             *
000140* Element of the GBCE End-of-Day Market Analytics suite       *
000150*               @BANNER_END@                                  *
000160*                                                             *
000170*-------------------------------------------------------------*
000180*
000190***************************************************************
000200*
000210*    DESCRIPTION
000220*
000230* This program runs after the trading session closes. It loads
000240* the STOCK-MASTER file into memory, folds every trade on the
000250* TRADE-FILE that falls in the trailing five-minute window into
000260* a per-stock volume-weighted price, then derives the dividend
000270* yield and P-E ratio for each listing using that price as the
000280* current market quotation. The GBCE All Share Index (the
000290* geometric mean of every stock's VWSP) is accumulated as a
000300* control-break total once every listing has been processed
000310* and is printed as the final line of REPORT-OUT.
000320*
000330***************************************************************
000340*     AMENDMENT HISTORY
000350*
000360*      DATE       AUTHOR  TICKET     DESCRIPTION
000370*      08/14/1999 RGH     GBCE-0007  Original program.
000380*      02/02/2000 RGH     GBCE-0038  Y2K: AS-OF date now built
000390*                                    from a 4-digit ACCEPT FROM
000400*                                    DATE YYYYMMDD, not the old
000410*                                    2-digit century-less form.
000420*      11/09/2001 TLM     GBCE-0088  Substituted VWSP for the
000430*                                    quotation feed that never
000440*                                    arrived from the market-
000450*                                    data vendor; the exchange's
000460*                                    own trailing average is now
000470*                                    the price fed to the yield
000480*                                    and P-E calculations. Added
000490*                                    the P-E-UNDEFINED handling
000500*                                    for zero-dividend listings.
000510*      04/17/2003 CMD     GBCE-0132  Added the GBCE All Share
000520*                                    Index control-break total
000530*                                    and its Newton's-method root
000540*                                    finder (no run-time library
000550*                                    on this LPAR supports a
000560*                                    fractional-exponent call).
000565*      10/06/2003 JWP     GBCE-0151  Restored the missing COPY
000566*                                    GBCWRPT (report layouts were
000567*                                    referenced but never brought
000568*                                    in); narrowed the P-E-UNDEF
000569*                                    test to a zero last dividend
000570*                                    only, no longer flagging a
000571*                                    stock undefined just because
000572*                                    it saw no trades this window.
000573*
000580***************************************************************
000590*     FILES
000600*
000610*     STOCK-MASTER - input, loaded complete into GBC-STOCK-TABLE
000620*     TRADE-FILE   - input, one pass, folded into the table
000630*     REPORT-OUT   - output, per-stock detail plus index total
000640*
000650***************************************************************
000660*     COPYBOOKS
000670*
000680*     GBCWSTK  - STOCK-MASTER record layout.
000690*     GBCWTRD  - TRADE-FILE record layout.
000700*     GBCWRPT  - REPORT-OUT print-line layouts.
000710*     GBCWLITS - Common working storage and tuning constants.
000720*
000730***************************************************************
000740*
000750 ENVIRONMENT DIVISION.
000760 CONFIGURATION SECTION.
000770 SOURCE-COMPUTER. IBM-370.
000780 OBJECT-COMPUTER. IBM-370.
000790 SPECIAL-NAMES.
000800     C01 IS TOP-OF-FORM
000810     UPSI-0 ON STATUS IS GBC-TRACE-UNMATCHED-TRADES.
000820*
000830 INPUT-OUTPUT SECTION.
000840 FILE-CONTROL.
000850     SELECT STOCK-MASTER-FILE ASSIGN TO STOCKMS
000860         ORGANIZATION IS LINE SEQUENTIAL
000870         ACCESS IS SEQUENTIAL
000880         FILE STATUS IS WS-STOCKMS-STATUS.
000890*
000900     SELECT TRADE-FILE ASSIGN TO TRADEFL
000910         ORGANIZATION IS LINE SEQUENTIAL
000920         ACCESS IS SEQUENTIAL
000930         FILE STATUS IS WS-TRADEFL-STATUS.
000940*
000950     SELECT REPORT-FILE ASSIGN TO RPTOUT
000960         ORGANIZATION IS LINE SEQUENTIAL
000970         ACCESS IS SEQUENTIAL
000980         FILE STATUS IS WS-RPTOUT-STATUS.
000990*
001000 DATA DIVISION.
001010 FILE SECTION.
001020*
001030 FD  STOCK-MASTER-FILE.
001040 01  STOCK-MASTER-RECORD.
001050     COPY GBCWSTK.
001060*
001070 FD  TRADE-FILE.
001080 01  TRADE-RECORD.
001090     COPY GBCWTRD.
001100*
001110 FD  REPORT-FILE.
001120 01  REPORT-LINE                     PIC X(60).
001130*
001140 WORKING-STORAGE SECTION.
001150*
001160*    STORE EYE-CATCHER DETAILS TO AID DUMP READING
001170*
001180 01  WS-DEBUG-DETAILS.
001190     05  FILLER                      PIC X(32)
001200           VALUE 'GBCE01-------WORKING STORAGE  '.
001210     05  WS-DEBUG-JOBNAME            PIC X(08) VALUE SPACES.
001220*
001230 01  FILLER.
001240     05  FILLER                      PIC X(36) VALUE
001250        '********  GBCWLITS COPYBOOK  *******'.
001260     COPY GBCWLITS.
001270*
001280*    FILE STATUS FIELDS
001290*
001300 01  WS-FILE-STATUSES.
001310     05  WS-STOCKMS-STATUS           PIC X(02) VALUE SPACES.
001320     05  WS-TRADEFL-STATUS           PIC X(02) VALUE SPACES.
001330     05  WS-RPTOUT-STATUS            PIC X(02) VALUE SPACES.
001340*
001350*    THE STOCK MASTER IS SMALL ENOUGH TO HOLD ENTIRE IN A
001360*    TABLE (SEE GBC-MAX-STOCKS IN GBCWLITS); NO INDEXED FILE
001370*    IS NEEDED FOR THIS VOLUME OF LISTINGS.
001380*
001390 01  GBC-STOCK-COUNT                  PIC 9(03) COMP VALUE 0.
001400*
001410 01  GBC-STOCK-TABLE.
001420     05  GBC-STOCK-ENTRY
001430             OCCURS 50 TIMES
001440             INDEXED BY GBC-STK-IDX.
001450         10  TAB-SYMBOL               PIC X(04).
001460         10  TAB-TYPE                 PIC X(09).
001470             88  TAB-TYPE-COMMON      VALUE 'COMMON   '.
001480             88  TAB-TYPE-PREFERRED   VALUE 'PREFERRED'.
001490         10  TAB-LAST-DIV             PIC 9(05)V99.
001500         10  TAB-FIXED-DIV            PIC 9(03)V9999.
001510         10  TAB-PAR-VALUE            PIC 9(07)V99.
001520         10  TAB-TOTAL-VALUE          PIC S9(11)V9(04) COMP-3.
001530         10  TAB-TOTAL-QTY            PIC S9(09)       COMP-3.
001540         10  TAB-VWSP                 PIC 9(07)V99      COMP-3.
001550         10  TAB-DIV-YIELD            PIC S9(05)V9(06)   COMP-3.
001560         10  TAB-PE-RATIO             PIC S9(05)V9(06)   COMP-3.
001570         10  TAB-PE-UNDEF-SW          PIC X.
001580             88  TAB-PE-UNDEFINED     VALUE 'Y'.
001590         10  TAB-PRICE-INVALID-SW     PIC X.
001600             88  TAB-PRICE-INVALID    VALUE 'Y'.
001610*
001620*    "NOW" AND THE START OF THE TRAILING FIVE-MINUTE WINDOW,
001630*    BOTH HELD AS COMPARABLE 14-DIGIT YYYYMMDDHHMMSS NUMBERS.
001640*    THE WINDOW IS ROLLED BACK ACROSS AN HOUR BOUNDARY BUT NOT
001650*    ACROSS MIDNIGHT; THE EXCHANGE'S TRADING SESSION IS CLOSED
001660*    LONG BEFORE THAT WOULD MATTER (GBCE-0088).
001670*
001680 01  WS-CURRENT-DATE-TIME.
001690     05  WS-CURR-DATE                PIC 9(08).
001700     05  WS-CURR-TIME                PIC 9(08).
001710 01  WS-CURR-TIME-PARTS REDEFINES WS-CURR-TIME.
001720     05  WS-CURR-HH                  PIC 9(02).
001730     05  WS-CURR-MI                  PIC 9(02).
001740     05  WS-CURR-SS                  PIC 9(02).
001750     05  WS-CURR-HS                  PIC 9(02).
001760*
001770 01  WS-WINDOW-BOUNDS.
001780     05  WS-NOW-NUM                  PIC 9(14).
001790     05  WS-WINDOW-START-NUM         PIC 9(14).
001800     05  WS-WINDOW-HH                PIC 9(02).
001810     05  WS-WINDOW-MI                PIC S9(03).
001820*
001830*    TRADE-ACCUMULATION WORK FIELDS
001840*
001850 01  WS-TRADE-WORK.
001860     05  WS-TRADE-VALUE              PIC S9(11)V9(04) COMP-3.
001870*
001880*    GBCE ALL SHARE INDEX AND ITS NEWTON'S-METHOD ROOT FINDER.
001890*    THE INDEX IS THE GEOMETRIC MEAN OF EVERY LISTING'S VWSP
001900*    (SUBSTITUTING 1 FOR A LISTING WITH NO TRADES IN THE
001910*    WINDOW); THIS LPAR CARRIES NO FRACTIONAL-EXPONENT LIBRARY
001920*    ROUTINE SO THE NTH ROOT IS FOUND ITERATIVELY (GBCE-0132).
001930*
001940 01  GBCE-ALL-SHARE-INDEX             PIC 9(07)V99 VALUE 0 COMP-3.
001950*
001960 01  GBC-ROOT-WORK.
001970     05  GBC-ROOT-N                  PIC 9(03)        COMP.
001980     05  GBC-ROOT-P                  PIC S9(15)V9(06) COMP-3.
001990     05  GBC-ROOT-X                  PIC S9(09)V9(06) COMP-3.
002000     05  GBC-ROOT-X-NEW              PIC S9(09)V9(06) COMP-3.
002010     05  GBC-ROOT-X-POWER            PIC S9(15)V9(06) COMP-3.
002020     05  GBC-ROOT-DIFF               PIC S9(09)V9(06) COMP-3.
002030     05  GBC-ROOT-ITER                PIC 9(03)       COMP.
002040     05  GBC-ROOT-PWR-CTR             PIC 9(03)       COMP.
002050     05  GBC-ROOT-DONE-SW             PIC X VALUE 'N'.
002060         88  GBC-ROOT-DONE            VALUE 'Y'.
002065*
002066 01  FILLER.
002067     05  FILLER                      PIC X(36) VALUE
002068        '********  GBCWRPT COPYBOOK  ********'.
002069     COPY GBCWRPT.
002070*
002080 PROCEDURE DIVISION.
002090*
002100 GBCE01-MAIN SECTION.
002110*
002120 GBCE01-010.
002130*
002140     MOVE 'GBCE01' TO WS-DEBUG-JOBNAME.
002150*
002160     PERFORM A-LOAD-STOCK-MASTER.
002170     PERFORM B-DETERMINE-WINDOW.
002180     PERFORM C-LOAD-TRADE-FILE.
002190     PERFORM D-CALCULATE-METRICS.
002200     PERFORM E-CALCULATE-INDEX.
002210     PERFORM F-PRINT-REPORT.
002220*
002230 GBCE01-020.
002240*
002250     STOP RUN.
002260*
002270*----------------------------------------------------------------*
002280* Read the stock master complete into the in-memory table. There *
002290* is no indexed file behind it - the exchange's founder listings *
002300* (TEA, POP, ALE, GIN, JOE) and any additions fit an OCCURS 50   *
002310* table without needing VSAM.                                    *
002320*----------------------------------------------------------------*
002330 A-LOAD-STOCK-MASTER SECTION.
002340*
002350 A-010.
002360     OPEN INPUT STOCK-MASTER-FILE.
002370     IF  WS-STOCKMS-STATUS NOT = '00'
002380         DISPLAY 'GBCE01 - STOCK-MASTER OPEN FAILED '
002390                 WS-STOCKMS-STATUS
002400         PERFORM Z-ABEND
002410     END-IF.
002420*
002430     PERFORM AA-READ-STOCK-MASTER
002440         UNTIL STOCK-MASTER-AT-EOF.
002450*
002460     CLOSE STOCK-MASTER-FILE.
002470*
002480 END-A-LOAD-STOCK-MASTER.
002490     EXIT.
002500     EJECT.
002510*
002520 AA-READ-STOCK-MASTER SECTION.
002530*
002540 AA-010.
002550     READ STOCK-MASTER-FILE
002560         AT END
002570             SET STOCK-MASTER-AT-EOF TO TRUE
002580         NOT AT END
002590             PERFORM AB-ADD-STOCK-ENTRY
002600     END-READ.
002610*
002620 END-AA-READ-STOCK-MASTER.
002630     EXIT.
002640*
002650 AB-ADD-STOCK-ENTRY SECTION.
002660*
002670 AB-010.
002680     IF  GBC-STOCK-COUNT = GBC-MAX-STOCKS
002690         DISPLAY 'GBCE01 - STOCK MASTER EXCEEDS TABLE SIZE'
002700         PERFORM Z-ABEND
002710     END-IF.
002720*
002730     ADD 1 TO GBC-STOCK-COUNT.
002740     SET GBC-STK-IDX TO GBC-STOCK-COUNT.
002750*
002760     MOVE STK-SYMBOL     TO TAB-SYMBOL (GBC-STK-IDX).
002770     MOVE STK-TYPE       TO TAB-TYPE (GBC-STK-IDX).
002780     MOVE STK-LAST-DIV   TO TAB-LAST-DIV (GBC-STK-IDX).
002790     MOVE STK-FIXED-DIV  TO TAB-FIXED-DIV (GBC-STK-IDX).
002800     MOVE STK-PAR-VALUE  TO TAB-PAR-VALUE (GBC-STK-IDX).
002810     MOVE 0              TO TAB-TOTAL-VALUE (GBC-STK-IDX)
002820                             TAB-TOTAL-QTY (GBC-STK-IDX)
002830                             TAB-VWSP (GBC-STK-IDX)
002840                             TAB-DIV-YIELD (GBC-STK-IDX)
002850                             TAB-PE-RATIO (GBC-STK-IDX).
002860     SET TAB-PE-UNDEFINED (GBC-STK-IDX)   TO FALSE.
002870     SET TAB-PRICE-INVALID (GBC-STK-IDX)  TO FALSE.
002880*
002890 END-AB-ADD-STOCK-ENTRY.
002900     EXIT.
002910     EJECT.
002920*
002930*----------------------------------------------------------------*
002940* Establish "now" and the start of the trailing five-minute      *
002950* window as comparable 14-digit numbers.                         *
002960*----------------------------------------------------------------*
002970 B-DETERMINE-WINDOW SECTION.
002980*
002990 B-010.
003000     ACCEPT WS-CURR-DATE FROM DATE YYYYMMDD.
003010     ACCEPT WS-CURR-TIME FROM TIME.
003020*
003030     COMPUTE WS-NOW-NUM =
003040         (WS-CURR-DATE * 1000000) +
003050         (WS-CURR-HH   * 10000)   +
003060         (WS-CURR-MI   * 100)     +
003070          WS-CURR-SS.
003080*
003090     COMPUTE WS-WINDOW-MI = WS-CURR-MI - GBC-WINDOW-MINUTES.
003100     MOVE WS-CURR-HH TO WS-WINDOW-HH.
003110     IF  WS-WINDOW-MI < 0
003120         ADD 60 TO WS-WINDOW-MI
003130         SUBTRACT 1 FROM WS-WINDOW-HH
003140         IF  WS-WINDOW-HH < 0
003150             ADD 24 TO WS-WINDOW-HH
003160         END-IF
003170     END-IF.
003180*
003190     COMPUTE WS-WINDOW-START-NUM =
003200         (WS-CURR-DATE * 1000000) +
003210         (WS-WINDOW-HH * 10000)   +
003220         (WS-WINDOW-MI * 100)     +
003230          WS-CURR-SS.
003240*
003250 END-B-DETERMINE-WINDOW.
003260     EXIT.
003270     EJECT.
003280*
003290*----------------------------------------------------------------*
003300* One pass of the trade file, folding every trade that falls in  *
003310* the trailing window into its stock's running total value and  *
003320* total quantity.                                                *
003330*----------------------------------------------------------------*
003340 C-LOAD-TRADE-FILE SECTION.
003350*
003360 C-010.
003370     OPEN INPUT TRADE-FILE.
003380     IF  WS-TRADEFL-STATUS NOT = '00'
003390         DISPLAY 'GBCE01 - TRADE-FILE OPEN FAILED '
003400                 WS-TRADEFL-STATUS
003410         PERFORM Z-ABEND
003420     END-IF.
003430*
003440     PERFORM CA-READ-TRADE
003450         UNTIL TRADE-FILE-AT-EOF.
003460*
003470     CLOSE TRADE-FILE.
003480*
003490 END-C-LOAD-TRADE-FILE.
003500     EXIT.
003510     EJECT.
003520*
003530 CA-READ-TRADE SECTION.
003540*
003550 CA-010.
003560     READ TRADE-FILE
003570         AT END
003580             SET TRADE-FILE-AT-EOF TO TRUE
003590         NOT AT END
003600             PERFORM CB-MATCH-STOCK
003610     END-READ.
003620*
003630 END-CA-READ-TRADE.
003640     EXIT.
003650*
003660 CB-MATCH-STOCK SECTION.
003670*
003680 CB-010.
003690     SET GBC-STOCK-NOT-FOUND TO TRUE.
003700*
003710     PERFORM CBA-SCAN-ONE-ENTRY
003720         VARYING GBC-STK-IDX FROM 1 BY 1
003730         UNTIL GBC-STK-IDX > GBC-STOCK-COUNT
003740            OR GBC-STOCK-FOUND.
003750*
003760     IF  GBC-STOCK-NOT-FOUND
003770         IF  GBC-TRACE-UNMATCHED-TRADES
003780             DISPLAY 'GBCE01 - TRADE FOR UNKNOWN SYMBOL '
003790                     TRD-SYMBOL
003800         END-IF
003810     ELSE
003820         IF  TRD-TIMESTAMP-NUM >= WS-WINDOW-START-NUM
003830         AND TRD-TIMESTAMP-NUM <= WS-NOW-NUM
003840             PERFORM CC-ACCUMULATE-TRADE
003850         END-IF
003860     END-IF.
003870*
003880 END-CB-MATCH-STOCK.
003890     EXIT.
003900     EJECT.
003910*
003920 CBA-SCAN-ONE-ENTRY SECTION.
003930*
003940 CBA-010.
003950     IF  TAB-SYMBOL (GBC-STK-IDX) = TRD-SYMBOL
003960         SET GBC-STOCK-FOUND TO TRUE
003970     END-IF.
003980*
003990 END-CBA-SCAN-ONE-ENTRY.
004000     EXIT.
004010*
004020 CC-ACCUMULATE-TRADE SECTION.
004030*
004040 CC-010.
004050     COMPUTE WS-TRADE-VALUE ROUNDED =
004060         TRD-PRICE * TRD-QUANTITY.
004070*
004080     ADD WS-TRADE-VALUE  TO TAB-TOTAL-VALUE (GBC-STK-IDX).
004090     ADD TRD-QUANTITY    TO TAB-TOTAL-QTY (GBC-STK-IDX).
004100*
004110 END-CC-ACCUMULATE-TRADE.
004120     EXIT.
004130     EJECT.
004140*
004150*----------------------------------------------------------------*
004160* Derive VWSP, dividend yield and P-E ratio for every listing.   *
004170*----------------------------------------------------------------*
004180 D-CALCULATE-METRICS SECTION.
004190*
004200 D-010.
004210     PERFORM DA-CALCULATE-ONE-STOCK
004220         VARYING GBC-STK-IDX FROM 1 BY 1
004230         UNTIL GBC-STK-IDX > GBC-STOCK-COUNT.
004240*
004250 END-D-CALCULATE-METRICS.
004260     EXIT.
004270     EJECT.
004280*
004290 DA-CALCULATE-ONE-STOCK SECTION.
004300*
004310 DA-010.
004320     IF  TAB-TOTAL-QTY (GBC-STK-IDX) > 0
004330         COMPUTE TAB-VWSP (GBC-STK-IDX) ROUNDED =
004340             TAB-TOTAL-VALUE (GBC-STK-IDX) /
004350             TAB-TOTAL-QTY (GBC-STK-IDX)
004360     ELSE
004370         MOVE 0 TO TAB-VWSP (GBC-STK-IDX)
004380     END-IF.
004390*
004400     IF  TAB-VWSP (GBC-STK-IDX) > 0
004410         SET TAB-PRICE-INVALID (GBC-STK-IDX) TO FALSE
004420     ELSE
004430         SET TAB-PRICE-INVALID (GBC-STK-IDX) TO TRUE
004440     END-IF.
004450*
004460     PERFORM DB-CALCULATE-YIELD.
004470     PERFORM DC-CALCULATE-PE-RATIO.
004480*
004490 END-DA-CALCULATE-ONE-STOCK.
004500     EXIT.
004510     EJECT.
004520*
004530*----------------------------------------------------------------*
004540* Dividend yield: LAST-DIV / PRICE for a COMMON listing, or      *
004550* (FIXED-DIV * PAR-VALUE) / PRICE for a PREFERRED listing. The   *
004560* trailing VWSP stands in for the quotation feed (GBCE-0088).    *
004570*----------------------------------------------------------------*
004580 DB-CALCULATE-YIELD SECTION.
004590*
004600 DB-010.
004610     IF  TAB-PRICE-INVALID (GBC-STK-IDX)
004620         MOVE 0 TO TAB-DIV-YIELD (GBC-STK-IDX)
004630     ELSE
004640         IF  TAB-TYPE-COMMON (GBC-STK-IDX)
004650             COMPUTE TAB-DIV-YIELD (GBC-STK-IDX) ROUNDED =
004660                 TAB-LAST-DIV (GBC-STK-IDX) /
004670                 TAB-VWSP (GBC-STK-IDX)
004680         ELSE
004690             COMPUTE TAB-DIV-YIELD (GBC-STK-IDX) ROUNDED =
004700                 (TAB-FIXED-DIV (GBC-STK-IDX) *
004710                  TAB-PAR-VALUE (GBC-STK-IDX)) /
004720                 TAB-VWSP (GBC-STK-IDX)
004730         END-IF
004740     END-IF.
004750*
004760 END-DB-CALCULATE-YIELD.
004770     EXIT.
004780     EJECT.
004790*
004800*----------------------------------------------------------------*
004810* P-E ratio: PRICE / LAST-DIV. A zero last dividend makes the    *
004820* ratio undefined; the division is never attempted in that case *
004830* (GBCE-0088) since COBOL arithmetic has no fractional/NaN      *
004840* result to fall back on -- an attempted divide would abend.    *
004845*----------------------------------------------------------------*
004850 DC-CALCULATE-PE-RATIO SECTION.
004860*
004870 DC-010.
004880     IF  TAB-LAST-DIV (GBC-STK-IDX) = 0
004900         SET TAB-PE-UNDEFINED (GBC-STK-IDX) TO TRUE
004910         MOVE 0 TO TAB-PE-RATIO (GBC-STK-IDX)
004920     ELSE
004930         SET TAB-PE-UNDEFINED (GBC-STK-IDX) TO FALSE
004940         COMPUTE TAB-PE-RATIO (GBC-STK-IDX) ROUNDED =
004950             TAB-VWSP (GBC-STK-IDX) /
004960             TAB-LAST-DIV (GBC-STK-IDX)
004970     END-IF.
004980*
004990 END-DC-CALCULATE-PE-RATIO.
005000     EXIT.
005010     EJECT.
005020*
005030*----------------------------------------------------------------*
005040* GBCE All Share Index: geometric mean of every listing's VWSP,  *
005050* substituting 1 for a listing with no trades in the window so   *
005060* it does not distort the product (control-break total over the *
005070* whole stock master).                                           *
005080*----------------------------------------------------------------*
005090 E-CALCULATE-INDEX SECTION.
005100*
005110 E-010.
005120     IF  GBC-STOCK-COUNT = 0
005130         MOVE 0 TO GBCE-ALL-SHARE-INDEX
005140     ELSE
005150         MOVE 1 TO GBC-ROOT-P
005160         PERFORM EA-MULTIPLY-ONE-VWSP
005170             VARYING GBC-STK-IDX FROM 1 BY 1
005180             UNTIL GBC-STK-IDX > GBC-STOCK-COUNT
005190         MOVE GBC-STOCK-COUNT TO GBC-ROOT-N
005200         PERFORM DA-COMPUTE-NTH-ROOT
005210     END-IF.
005220*
005230 END-E-CALCULATE-INDEX.
005240     EXIT.
005250     EJECT.
005260*
005270 EA-MULTIPLY-ONE-VWSP SECTION.
005280*
005290 EA-010.
005300     IF  TAB-VWSP (GBC-STK-IDX) > 0
005310         COMPUTE GBC-ROOT-P ROUNDED =
005320             GBC-ROOT-P * TAB-VWSP (GBC-STK-IDX)
005330     END-IF.
005340*
005350 END-EA-MULTIPLY-ONE-VWSP.
005360     EXIT.
005370     EJECT.
005380*
005390*----------------------------------------------------------------*
005400* Newton's method root finder. No COBOL intrinsic and no run-    *
005410* time library on this LPAR performs a fractional exponent, so  *
005420* the Nth root of GBC-ROOT-P is found by iterating               *
005430*   X(k+1) = ((N-1)*X(k) + P / X(k)**(N-1)) / N                  *
005440* until successive estimates agree within GBC-ROOT-TOLERANCE or *
005450* GBC-ROOT-MAX-ITERATIONS is reached (GBCE-0132).                *
005460*----------------------------------------------------------------*
005470 DA-COMPUTE-NTH-ROOT SECTION.
005480*
005490 DA0-010.
005500     IF  GBC-ROOT-N = 1
005510         COMPUTE GBCE-ALL-SHARE-INDEX ROUNDED = GBC-ROOT-P
005520     ELSE
005530         MOVE GBC-ROOT-P TO GBC-ROOT-X
005540         IF  GBC-ROOT-X < 1
005550             MOVE 1 TO GBC-ROOT-X
005560         END-IF
005570         MOVE 0 TO GBC-ROOT-ITER
005580         SET GBC-ROOT-DONE TO FALSE
005590*
005600         PERFORM DA1-ITERATE-ONE-STEP
005610             UNTIL GBC-ROOT-DONE
005620                OR GBC-ROOT-ITER > GBC-ROOT-MAX-ITERATIONS
005630*
005640         COMPUTE GBCE-ALL-SHARE-INDEX ROUNDED = GBC-ROOT-X
005650     END-IF.
005660*
005670 END-DA-COMPUTE-NTH-ROOT.
005680     EXIT.
005690     EJECT.
005700*
005710 DA1-ITERATE-ONE-STEP SECTION.
005720*
005730 DA1-010.
005740     ADD 1 TO GBC-ROOT-ITER.
005750*
005760     MOVE GBC-ROOT-X TO GBC-ROOT-X-POWER.
005770     MOVE 1 TO GBC-ROOT-PWR-CTR.
005780*
005790     PERFORM DA2-RAISE-ONE-POWER
005800         VARYING GBC-ROOT-PWR-CTR FROM 1 BY 1
005810         UNTIL GBC-ROOT-PWR-CTR > GBC-ROOT-N - 2.
005820*
005830     COMPUTE GBC-ROOT-X-NEW ROUNDED =
005840         (((GBC-ROOT-N - 1) * GBC-ROOT-X) +
005850          (GBC-ROOT-P / GBC-ROOT-X-POWER)) / GBC-ROOT-N.
005860*
005870     IF  GBC-ROOT-X-NEW >= GBC-ROOT-X
005880         COMPUTE GBC-ROOT-DIFF = GBC-ROOT-X-NEW - GBC-ROOT-X
005890     ELSE
005900         COMPUTE GBC-ROOT-DIFF = GBC-ROOT-X - GBC-ROOT-X-NEW
005910     END-IF.
005920*
005930     MOVE GBC-ROOT-X-NEW TO GBC-ROOT-X.
005940*
005950     IF  GBC-ROOT-DIFF < GBC-ROOT-TOLERANCE
005960         SET GBC-ROOT-DONE TO TRUE
005970     END-IF.
005980*
005990 END-DA1-ITERATE-ONE-STEP.
006000     EXIT.
006010     EJECT.
006020*
006030 DA2-RAISE-ONE-POWER SECTION.
006040*
006050 DA2-010.
006060     COMPUTE GBC-ROOT-X-POWER ROUNDED =
006070         GBC-ROOT-X-POWER * GBC-ROOT-X.
006080*
006090 END-DA2-RAISE-ONE-POWER.
006100     EXIT.
006110     EJECT.
006120*
006130*----------------------------------------------------------------*
006140* Print the per-stock detail lines and the market-index total.  *
006150*----------------------------------------------------------------*
006160 F-PRINT-REPORT SECTION.
006170*
006180 F-010.
006190     OPEN OUTPUT REPORT-FILE.
006200     IF  WS-RPTOUT-STATUS NOT = '00'
006210         DISPLAY 'GBCE01 - REPORT-OUT OPEN FAILED '
006220                 WS-RPTOUT-STATUS
006230         PERFORM Z-ABEND
006240     END-IF.
006250*
006260     MOVE GBC-RPT-HEADER-1 TO REPORT-LINE.
006270     WRITE REPORT-LINE.
006280     MOVE GBC-RPT-HEADER-2 TO REPORT-LINE.
006290     WRITE REPORT-LINE.
006300     MOVE GBC-RPT-DASH-LINE TO REPORT-LINE.
006310     WRITE REPORT-LINE.
006320*
006330     PERFORM FA-PRINT-ONE-DETAIL
006340         VARYING GBC-STK-IDX FROM 1 BY 1
006350         UNTIL GBC-STK-IDX > GBC-STOCK-COUNT.
006360*
006370     MOVE GBC-RPT-DASH-LINE TO REPORT-LINE.
006380     WRITE REPORT-LINE.
006390*
006400     MOVE GBCE-ALL-SHARE-INDEX TO RPT-T-INDEX.
006410     MOVE GBC-RPT-TOTAL-LINE TO REPORT-LINE.
006420     WRITE REPORT-LINE.
006430*
006440     CLOSE REPORT-FILE.
006450*
006460 END-F-PRINT-REPORT.
006470     EXIT.
006480     EJECT.
006490*
006500 FA-PRINT-ONE-DETAIL SECTION.
006510*
006520 FA-010.
006530     MOVE TAB-SYMBOL (GBC-STK-IDX)   TO RPT-D-SYMBOL.
006540     MOVE TAB-TYPE (GBC-STK-IDX)     TO RPT-D-TYPE.
006550     MOVE TAB-VWSP (GBC-STK-IDX)     TO RPT-D-VWSP.
006560*
006570     IF  TAB-PRICE-INVALID (GBC-STK-IDX)
006580         MOVE ' --.------' TO RPT-D-DIV-ALPHA
006590     ELSE
006600         MOVE TAB-DIV-YIELD (GBC-STK-IDX) TO RPT-D-DIV-NUMERIC
006610     END-IF.
006620*
006630     IF  TAB-PE-UNDEFINED (GBC-STK-IDX)
006640         MOVE '*UNDEF*   ' TO RPT-D-PE-ALPHA
006650     ELSE
006660         MOVE TAB-PE-RATIO (GBC-STK-IDX) TO RPT-D-PE-NUMERIC
006670     END-IF.
006680*
006690     MOVE GBC-RPT-DETAIL-LINE TO REPORT-LINE.
006700     WRITE REPORT-LINE.
006710*
006720 END-FA-PRINT-ONE-DETAIL.
006730     EXIT.
006740     EJECT.
006750*
006760*----------------------------------------------------------------*
006770* Abnormal termination - a required file will not open.         *
006780*----------------------------------------------------------------*
006790 Z-ABEND SECTION.
006800*
006810 Z-010.
006820     DISPLAY 'GBCE01 - ABNORMAL TERMINATION'.
006830     MOVE 16 TO RETURN-CODE.
006840     STOP RUN.
006850*
006860 END-Z-ABEND.
006870     EXIT.
