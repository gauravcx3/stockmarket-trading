000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      gbcwtrd.cpy                                             *
000140*      (C) Copyright Global Beverage Corporation Exchange.     *
000150*                                                              *
000160* Element of the GBCE End-of-Day Market Analytics suite        *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Description of the TRADE-FILE record. One row per trade
000220* executed against a listed stock. TRD-TIMESTAMP is carried
000230* as a zero-filled YYYYMMDDHHMMSS string; TRD-TIMESTAMP-NUM
000240* redefines it as a comparable numeric so the 5-minute trailing
000250* window test in GBCE01 is a plain numeric range check.
000260*
000270*     AMENDMENT HISTORY
000280*
000290*      DATE       AUTHOR  TICKET     DESCRIPTION
000300*      08/14/1999 RGH     GBCE-0007  Original trade layout.
000310*      11/09/2001 TLM     GBCE-0088  Added TRD-TIMESTAMP-NUM
000320*                                    redefinition to drop the
000330*                                    piecemeal date/time-part
000340*                                    compare used until now.
000350*
000700     05  TRD-SYMBOL                   PIC X(04).
000800     05  TRD-TIMESTAMP                PIC X(14).
000900     05  TRD-TIMESTAMP-NUM REDEFINES
001000         TRD-TIMESTAMP                PIC 9(14).
001100     05  TRD-QUANTITY                 PIC 9(07).
001200     05  TRD-BUY-FLAG                 PIC X(01).
001300         88  TRD-IS-BUY               VALUE 'B'.
001400         88  TRD-IS-SELL              VALUE 'S'.
001500     05  TRD-PRICE                    PIC 9(07)V99.
001600     05  FILLER                       PIC X(05) VALUE SPACES.
