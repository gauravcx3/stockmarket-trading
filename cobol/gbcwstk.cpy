000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      gbcwstk.cpy                                             *
000140*      (C) Copyright Global Beverage Corporation Exchange.     *
000150*                                                              *
000160* Element of the GBCE End-of-Day Market Analytics suite        *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Description of the STOCK-MASTER record. One row per stock
000220* listed on the exchange (the sample master carries the five
000230* founder listings, TEA, POP, ALE, GIN and JOE). Widths are
000240* sized above the sample data to leave headroom for further
000250* listings, per the original data-loader seed values.
000260*
000270*     AMENDMENT HISTORY
000280*
000290*      DATE       AUTHOR  TICKET     DESCRIPTION
000300*      08/14/1999 RGH     GBCE-0007  Original stock master.
000310*      02/02/2000 RGH     GBCE-0041  Padded par value from
000320*                                    9(05)V99 to 9(07)V99 to
000330*                                    cover the higher-par
000340*                                    preferred listings.
000350*
000700     05  STK-SYMBOL                   PIC X(04).
000800     05  STK-TYPE                     PIC X(09).
000900         88  STK-TYPE-COMMON          VALUE 'COMMON   '.
001000         88  STK-TYPE-PREFERRED       VALUE 'PREFERRED'.
001100     05  STK-LAST-DIV                 PIC 9(05)V99.
001200     05  STK-FIXED-DIV                PIC 9(03)V9999.
001300     05  STK-PAR-VALUE                PIC 9(07)V99.
001400     05  FILLER                       PIC X(04) VALUE SPACES.
