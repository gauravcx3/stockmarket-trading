000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      gbcwerrh.cpy                                            *
000140*      (C) Copyright Global Beverage Corporation Exchange.     *
000150*                                                              *
000160* Element of the GBCE End-of-Day Market Analytics suite        *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Layout of a rejected-trade message, written by GBCE02 to
000220* REJECT-OUT whenever a trade fails the price or quantity
000230* guard. Kept in a copy book so the reject-report edit lines
000240* stay consistent if the intake front end is ever split out.
000250*
000260*     AMENDMENT HISTORY
000270*
000280*      DATE       AUTHOR  TICKET     DESCRIPTION
000290*      09/30/1999 RGH     GBCE-0011  Original reject layout.
000300*      04/17/2003 CMD     GBCE-0132  Added GBCW-ERR-REASON-CODE
000310*                                    so downstream recovery jobs
000320*                                    can select on reject type
000330*                                    without parsing the text.
000335*      09/29/2003 JWP     GBCE-0145  Added GBCW-ERR-DATE-NUM so
000336*                                    the run date can be moved in
000337*                                    numeric, same as GBCE01 does
000338*                                    for its own date/time work.
000340*
000700     05  GBCW-ERR-MESSAGE.
000800         10  GBCW-ERR-DATE            PIC X(08) VALUE SPACES.
000810         10  GBCW-ERR-DATE-NUM REDEFINES
000820             GBCW-ERR-DATE            PIC 9(08).
000900         10  FILLER                   PIC X     VALUE SPACE.
001000         10  GBCW-ERR-TIME            PIC X(06) VALUE SPACES.
001100         10  FILLER                   PIC X     VALUE SPACE.
001200         10  GBCW-ERR-SYMBOL          PIC X(04) VALUE SPACES.
001300         10  FILLER                   PIC X     VALUE SPACE.
001400         10  GBCW-ERR-REASON-CODE     PIC X(02) VALUE SPACES.
001500             88  GBCW-ERR-BAD-PRICE   VALUE 'PR'.
001600             88  GBCW-ERR-BAD-QTY     VALUE 'QY'.
001700         10  FILLER                   PIC X     VALUE SPACE.
001800         10  GBCW-ERR-DETAIL          PIC X(40) VALUE SPACES.
001900         10  FILLER                   PIC X(17) VALUE SPACES.
