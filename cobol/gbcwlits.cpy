000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      gbcwlits.cpy                                            *
000140*      (C) Copyright Global Beverage Corporation Exchange.     *
000150*                                                              *
000160* Element of the GBCE End-of-Day Market Analytics suite        *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Common working storage for the GBCE analytics/intake suite.
000220* Values which the exchange might wish to tune (the trailing
000230* trade window, the table sizing) are collected here in one
000240* copy book so that a single change satisfies both programs.
000250*
000260*     AMENDMENT HISTORY
000270*
000280*      DATE       AUTHOR  TICKET     DESCRIPTION
000290*      08/14/1999 RGH     GBCE-0007  Original working storage.
000300*      02/02/2000 RGH     GBCE-0041  Widened stock table for
000310*                                    the exchange's planned
000320*                                    listings expansion.
000330*      11/09/2001 TLM     GBCE-0088  Added the GBC-ROOT-*
000340*                                    tuning fields below for
000350*                                    the market-index root find.
000360*
000700     05  GBC-SWITCHES.
000800*
000900* End-of-file indicators for the three sequential files that
001000* the suite reads (STOCK-MASTER and TRADE-FILE in GBCE01,
001100* TRADE-IN in GBCE02).
001200*
001300         10  GBC-STOCK-MASTER-EOF     PIC X     VALUE 'N'.
001400             88  STOCK-MASTER-AT-EOF  VALUE 'Y'.
001500         10  GBC-TRADE-FILE-EOF       PIC X     VALUE 'N'.
001600             88  TRADE-FILE-AT-EOF    VALUE 'Y'.
001700         10  GBC-TRADE-IN-EOF         PIC X     VALUE 'N'.
001800             88  TRADE-IN-AT-EOF      VALUE 'Y'.
001900*
002000* Set when a stock symbol on the trade file cannot be matched
002100* against the in-memory stock master table.
002200*
002300         10  GBC-STOCK-FOUND-SW       PIC X     VALUE 'Y'.
002400             88  GBC-STOCK-FOUND      VALUE 'Y'.
002500             88  GBC-STOCK-NOT-FOUND  VALUE 'N'.
002600*
003500* Tuning constants for the analytics run.
003600*
003700     05  GBC-CONSTANTS.
003800         10  GBC-WINDOW-MINUTES       PIC 9(02) COMP VALUE 05.
003900         10  GBC-MAX-STOCKS           PIC 9(03) COMP VALUE 050.
004000         10  GBC-ROOT-MAX-ITERATIONS  PIC 9(03) COMP VALUE 060.
004100         10  GBC-ROOT-TOLERANCE       PIC S9(03)V9(06) COMP-3
004200                                      VALUE 0.000001.
004300*
004400     05  FILLER                       PIC X(20)  VALUE SPACES.
