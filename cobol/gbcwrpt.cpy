000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      gbcwrpt.cpy                                             *
000140*      (C) Copyright Global Beverage Corporation Exchange.     *
000150*                                                              *
000160* Element of the GBCE End-of-Day Market Analytics suite        *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Print-line layouts for REPORT-OUT. Each 01-level below is
000220* built up in working storage and MOVEd to the FD record for
000230* GBC-REPORT-LINE before the WRITE, the usual house pattern for
000240* edited report lines. RPT-D-PE-ALPHA redefines the numeric
000250* P-E column so the "undefined" marker can share the column
000260* with the edited ratio.
000270*
000280*     AMENDMENT HISTORY
000290*
000300*      DATE       AUTHOR  TICKET     DESCRIPTION
000310*      08/14/1999 RGH     GBCE-0007  Original report layout.
000320*      11/09/2001 TLM     GBCE-0088  Added the *UNDEF* redefine
000330*                                    for stocks with a zero
000340*                                    last dividend.
000350*      04/17/2003 CMD     GBCE-0132  Added the market-index
000360*                                    total line.
000370*
000700 01  GBC-RPT-HEADER-1.
000800     05  FILLER                       PIC X(21) VALUE
000900         'GBCE END-OF-DAY STOCK'.
001000     05  FILLER                       PIC X(20) VALUE
001100         ' MARKET ANALYTICS  '.
001200     05  FILLER                       PIC X(19) VALUE SPACES.
001300*
001400 01  GBC-RPT-HEADER-2.
001500     05  FILLER                       PIC X(05) VALUE 'STOCK'.
001600     05  FILLER                       PIC X(02) VALUE SPACES.
001700     05  FILLER                       PIC X(10) VALUE 'TYPE'.
001800     05  FILLER                       PIC X(02) VALUE SPACES.
001900     05  FILLER                       PIC X(10) VALUE 'DIV-YIELD'.
002000     05  FILLER                       PIC X(02) VALUE SPACES.
002100     05  FILLER                       PIC X(10) VALUE 'PE-RATIO'.
002200     05  FILLER                       PIC X(02) VALUE SPACES.
002300     05  FILLER                       PIC X(10) VALUE 'VWSP'.
002400     05  FILLER                       PIC X(07) VALUE SPACES.
002500*
002600 01  GBC-RPT-DASH-LINE.
002700     05  FILLER                       PIC X(05) VALUE ALL '-'.
002800     05  FILLER                       PIC X(02) VALUE SPACES.
002900     05  FILLER                       PIC X(10) VALUE ALL '-'.
003000     05  FILLER                       PIC X(02) VALUE SPACES.
003100     05  FILLER                       PIC X(10) VALUE ALL '-'.
003200     05  FILLER                       PIC X(02) VALUE SPACES.
003300     05  FILLER                       PIC X(10) VALUE ALL '-'.
003400     05  FILLER                       PIC X(02) VALUE SPACES.
003500     05  FILLER                       PIC X(10) VALUE ALL '-'.
003600     05  FILLER                       PIC X(07) VALUE SPACES.
003700*
003800 01  GBC-RPT-DETAIL-LINE.
003900     05  RPT-D-SYMBOL                 PIC X(05).
004000     05  FILLER                       PIC X(02) VALUE SPACES.
004100     05  RPT-D-TYPE                   PIC X(10).
004200     05  FILLER                       PIC X(02) VALUE SPACES.
004210     05  RPT-D-DIV-COLUMN.
004220         10  RPT-D-DIV-NUMERIC        PIC ZZZZ9.9999.
004230     05  RPT-D-DIV-ALPHA REDEFINES
004240         RPT-D-DIV-COLUMN             PIC X(10).
004400     05  FILLER                       PIC X(02) VALUE SPACES.
004500     05  RPT-D-PE-COLUMN.
004600         10  RPT-D-PE-NUMERIC         PIC ZZZZ9.9999.
004700     05  RPT-D-PE-ALPHA REDEFINES
004800         RPT-D-PE-COLUMN              PIC X(10).
004900     05  FILLER                       PIC X(02) VALUE SPACES.
005000     05  RPT-D-VWSP                   PIC ZZZZZZ9.99.
005100     05  FILLER                       PIC X(07) VALUE SPACES.
005200*
005300 01  GBC-RPT-TOTAL-LINE.
005400     05  FILLER                       PIC X(22) VALUE
005500         'GBCE ALL SHARE INDEX:'.
005600     05  FILLER                       PIC X(24) VALUE SPACES.
005700     05  RPT-T-INDEX                  PIC ZZZZ9.99.
005800     05  FILLER                       PIC X(06) VALUE SPACES.
